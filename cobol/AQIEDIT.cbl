000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  AQIEDIT.                                                    
000300 AUTHOR. LINDA HSU.                                                       
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 02/10/84.                                                  
000600 DATE-COMPILED. 02/17/26.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900****************************************************************          
001000*REMARKS.                                                                 
001100*                                                                         
001200*    FIRST STEP OF THE AIR QUALITY ALERT CHAIN.  READS THE RAW            
001300*    SENSOR EXTRACT (SENSRDG), RATES EACH SENSOR'S PM2.5 READING          
001400*    TO AN AQI VALUE AND CATEGORY (CALLING AQICALC/AQICAT), AND           
001500*    PASSES THE RESULT FORWARD TO AQIALRT ON THE SNSRWORK FILE,           
001600*    TRAILED BY A BALANCING RECORD CARRYING THE RUN'S TOTALS.             
001700*                                                                         
001800*    INPUT FILES          -   SENSRDG  (SENSOR READINGS EXTRACT)          
001900*                              ALRTCFG  (RUN PARAMETER CARD)              
002000*    OUTPUT FILES         -   SNSRWORK (RATED SENSOR WORK FILE)           
002100*                              SYSOUT   (ABEND / CONSOLE MESSAGES)        
002200*                                                                         
002300*    CALLS                -   AQICALC, AQICAT                             
002400*    CALLED BY            -   JCL STEP AQIE010                            
002500*                                                                         
002600****************************************************************          
002700*CHANGE LOG.                                                              
002800*  1984-02-10 JS   8403  INITIAL VERSION - PSIEDIT, RATES EACH            
002900*                        SENSOR READING TO A POLLUTANT STANDARDS          
003000*                        INDEX VALUE                                      
003100*  1991-06-19 DWP  9114  NUMERIC-EDIT OF THE PM2.5 READING MOVED          
003200*                        DOWN INTO PSICALC ITSELF - SEE THAT              
003300*                        DECK'S LOG                                       
003400*  1998-11-02 RMK  9841  YEAR 2000 COMPLIANCE REVIEW - NO 2-DIGIT         
003500*                        YEAR FIELDS IN THIS ROUTINE, NO CHANGE           
003600*                        MADE                                             
003700*  1999-01-25 RMK  9902  EPA RENAMED THE POLLUTANT STANDARDS              
003800*                        INDEX TO THE AIR QUALITY INDEX THIS              
003900*                        YEAR - RENAMED THE COMPILE DECK FROM             
004000*                        PSIEDIT TO AQIEDIT, NO LOGIC CHANGE              
004100*  2026-01-09 LH   9871  REISSUED FOR THE CAMPUS SENSOR ALERT             
004200*                        CHAIN - MOVED CATEGORY LOOKUP HERE FROM          
004300*                        AQIALRT SO THE WORK FILE CARRIES THE             
004400*                        LABEL                                            
004500*  2026-02-05 LH   9915  ADDED SYSOUT ABEND PATH - CONFIG FILE            
004600*                        WITH A BAD RECIPIENT COUNT WAS LOOPING           
004700*                        THE VSAM-STYLE INDEXED LOAD IN AQIALRT           
004800*  2026-02-17 LH   9902  DROPPED THE UPSI-0 TRACE SWITCH AND THE          
004900*                        STRING-BUILT TRACE LINE - NEVER USED             
005000*                        SINCE 1996.  REPORT-THRESHOLD IS NOW             
005100*                        NUMERIC-EDITED OUT OF THE CLASS TEST             
005200*                        ALREADY SITTING IN SPECIAL-NAMES INSTEAD         
005300*                        OF JUST BEING DECLARED AND IGNORED               
005400****************************************************************          
005500                                                                          
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SOURCE-COMPUTER. IBM-390.                                                
005900 OBJECT-COMPUTER. IBM-390.                                                
006000 SPECIAL-NAMES.                                                           
006100     CLASS VALID-AQI-CLASS IS "0" THRU "9".                               
006200 INPUT-OUTPUT SECTION.                                                    
006300 FILE-CONTROL.                                                            
006400     SELECT SENSRDG  ASSIGN TO UT-S-SENSRDG                               
006500         ORGANIZATION IS LINE SEQUENTIAL                                  
006600         FILE STATUS IS WS-SENSRDG-STATUS.                                
006700     SELECT ALRTCFG  ASSIGN TO UT-S-ALRTCFG                               
006800         ORGANIZATION IS LINE SEQUENTIAL                                  
006900         FILE STATUS IS WS-ALRTCFG-STATUS.                                
007000     SELECT SNSRWORK ASSIGN TO UT-S-SNSRWORK                              
007100         ORGANIZATION IS LINE SEQUENTIAL                                  
007200         FILE STATUS IS WS-SNSRWORK-STATUS.                               
007300     SELECT SYSOUT   ASSIGN TO UT-S-SYSOUT                                
007400         ORGANIZATION IS LINE SEQUENTIAL                                  
007500         FILE STATUS IS WS-SYSOUT-STATUS.                                 
007600                                                                          
007700 DATA DIVISION.                                                           
007800 FILE SECTION.                                                            
007900 FD  SENSRDG                                                              
008000     LABEL RECORDS ARE STANDARD.                                          
008100 01  SENSRDG-REC                PIC X(127).                               
008200                                                                          
008300 FD  ALRTCFG                                                              
008400     LABEL RECORDS ARE STANDARD.                                          
008500 01  ALRTCFG-REC                PIC X(1298).                              
008600                                                                          
008700 FD  SNSRWORK                                                             
008800     LABEL RECORDS ARE STANDARD.                                          
008900 01  SNSRWORK-REC               PIC X(127).                               
009000                                                                          
009100 FD  SYSOUT                                                               
009200     LABEL RECORDS ARE STANDARD.                                          
009300 01  SYSOUT-REC                 PIC X(130).                               
009400                                                                          
009500 WORKING-STORAGE SECTION.                                                 
009600 01  WS-FILE-STATUSES.                                                    
009700 05  WS-SENSRDG-STATUS      PIC X(02) VALUE SPACES.                       
009800     88  SENSRDG-OK         VALUE "00".                                   
009900     88  SENSRDG-EOF        VALUE "10".                                   
010000 05  WS-ALRTCFG-STATUS      PIC X(02) VALUE SPACES.                       
010100     88  ALRTCFG-OK         VALUE "00".                                   
010200 05  WS-SNSRWORK-STATUS     PIC X(02) VALUE SPACES.                       
010300     88  SNSRWORK-OK        VALUE "00".                                   
010400 05  WS-SYSOUT-STATUS       PIC X(02) VALUE SPACES.                       
010500     88  SYSOUT-OK          VALUE "00".                                   
010600 05  FILLER                 PIC X(05).                                    
010700                                                                          
010800 01  WS-SWITCHES.                                                         
010900 05  WS-EOF-SENSRDG-SW      PIC X(01) VALUE "N".                          
011000     88  EOF-SENSRDG        VALUE "Y".                                    
011100 05  WS-ANY-BAD-SW          PIC X(01) VALUE "N".                          
011200     88  SOME-SENSOR-BAD    VALUE "Y".                                    
011300     88  ALL-SENSORS-OK     VALUE "N".                                    
011400 05  FILLER                 PIC X(08).                                    
011500                                                                          
011600 01  WS-COUNTERS.                                                         
011700 05  WS-SENSOR-COUNT        PIC 9(05) COMP.                               
011800 05  WS-SENSOR-COUNT-EDIT REDEFINES                                       
011900     WS-SENSOR-COUNT          PIC X(04).                                  
012000 05  WS-MAX-AQI-OVER-THRESH PIC 9(3)V9999 COMP-3 VALUE ZERO.              
012100 05  WS-MAX-AQI-ALL-SENS    PIC 9(3)V9999 COMP-3 VALUE ZERO.              
012200 05  WS-MAX-AQI-ALL-EDIT REDEFINES                                        
012300     WS-MAX-AQI-ALL-SENS      PIC X(04).                                  
012400 05  FILLER                 PIC X(10).                                    
012500                                                                          
012600 01  WS-WORK-FIELDS.                                                      
012700 05  WS-PM25-FOR-CALC       PIC 9(3)V99.                                  
012800 05  WS-AQI-RETURNED        PIC 9(3)V9999 COMP-3.                         
012900 05  WS-CAT-IDX             PIC 9(1) COMP.                                
013000 05  WS-CAT-LABEL           PIC X(30).                                    
013100 05  FILLER                 PIC X(10).                                    
013200                                                                          
013300 77  WS-RETURN-CD              PIC S9(4) COMP.                            
013400 77  WS-RETURN-CD-EDIT REDEFINES WS-RETURN-CD                             
013500     PIC X(02).                                                           
013600                                                                          
013700 COPY SNSRDLY.                                                            
013800                                                                          
013900 COPY ALRTCFG.                                                            
014000                                                                          
014100 COPY ABENDREC.                                                           
014200                                                                          
014300 PROCEDURE DIVISION.                                                      
014400 100-MAINLINE.                                                            
014500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
014600     PERFORM 200-RATE-SENSOR THRU 200-EXIT                                
014700         UNTIL EOF-SENSRDG.                                               
014800     PERFORM 800-WRITE-TRAILER THRU 800-EXIT.                             
014900     PERFORM 900-CLEANUP THRU 900-CLEANUP-EXIT.                           
015000     STOP RUN.                                                            
015100                                                                          
015200 000-HOUSEKEEPING.                                                        
015300     DISPLAY "AQIEDIT - POPULATING SENSOR DATA...".                       
015400     OPEN INPUT  SENSRDG ALRTCFG.                                         
015500     OPEN OUTPUT SNSRWORK SYSOUT.                                         
015600     IF NOT ALRTCFG-OK                                                    
015700         MOVE "000-HOUSEKEEPING"   TO PARA-NAME                           
015800         MOVE "OPEN ALRTCFG FAILED"  TO ABEND-REASON                      
015900         MOVE WS-ALRTCFG-STATUS TO ACTUAL-VAL                             
016000         GO TO 1000-ABEND-RTN.                                            
016100                                                                          
016200     READ ALRTCFG INTO ALERT-CONFIG-REC.                                  
016300     IF REPORT-THRESHOLD IS NOT VALID-AQI-CLASS                           
016400         MOVE "000-HOUSEKEEPING"   TO PARA-NAME                           
016500         MOVE "REPORT-THRESHOLD NOT NUMERIC" TO ABEND-REASON              
016600         MOVE REPORT-THRESHOLD-EDIT TO ACTUAL-VAL                         
016700         GO TO 1000-ABEND-RTN.                                            
016800                                                                          
016900     MOVE ZERO TO WS-SENSOR-COUNT.                                        
017000     MOVE ZERO TO WS-MAX-AQI-OVER-THRESH.                                 
017100     MOVE ZERO TO WS-MAX-AQI-ALL-SENS.                                    
017200     MOVE "N" TO WS-ANY-BAD-SW.                                           
017300     PERFORM 900-READ-SENSOR THRU 900-EXIT.                               
017400 000-EXIT.                                                                
017500     EXIT.                                                                
017600                                                                          
017700 200-RATE-SENSOR.                                                         
017800     MOVE SENSRDG-REC TO SENSOR-DAILY-REC.                                
017900     MOVE "D" TO SENSOR-REC-TYPE.                                         
018000     IF READING-INVALID                                                   
018100         MOVE ZERO    TO PM25-VALUE                                       
018200         MOVE "None"  TO SENSOR-LABEL.                                    
018300     MOVE PM25-VALUE TO WS-PM25-FOR-CALC.                                 
018400                                                                          
018500     CALL "AQICALC" USING WS-PM25-FOR-CALC, WS-AQI-RETURNED,              
018600         WS-RETURN-CD.                                                    
018700     MOVE WS-AQI-RETURNED TO SENSOR-AQI-COMP.                             
018800     COMPUTE SENSOR-AQI-ROUNDED ROUNDED = SENSOR-AQI-COMP.                
018900     MOVE SENSOR-AQI-COMP TO SENSOR-AQI-TRUNC.                            
019000                                                                          
019100     CALL "AQICAT" USING SENSOR-AQI-COMP, CATEGORY-LABEL-TABLE,           
019200         WS-CAT-IDX, WS-CAT-LABEL, WS-RETURN-CD.                          
019300     MOVE WS-CAT-IDX   TO SENSOR-AQI-CAT-INX.                             
019400     MOVE WS-CAT-LABEL TO SENSOR-AQI-CAT-TXT.                             
019500                                                                          
019600     IF SENSOR-AQI-COMP > REPORT-THRESHOLD                                
019700         MOVE "Y" TO WS-ANY-BAD-SW                                        
019800         IF SENSOR-AQI-COMP > WS-MAX-AQI-OVER-THRESH                      
019900             MOVE SENSOR-AQI-COMP TO WS-MAX-AQI-OVER-THRESH.              
020000                                                                          
020100     IF SENSOR-AQI-COMP > WS-MAX-AQI-ALL-SENS                             
020200         MOVE SENSOR-AQI-COMP TO WS-MAX-AQI-ALL-SENS.                     
020300                                                                          
020400     ADD 1 TO WS-SENSOR-COUNT.                                            
020500     WRITE SNSRWORK-REC FROM SENSOR-DAILY-REC.                            
020600     IF NOT SNSRWORK-OK                                                   
020700         MOVE "200-RATE-SENSOR"    TO PARA-NAME                           
020800         MOVE "WRITE SNSRWORK FAILED" TO ABEND-REASON                     
020900         MOVE WS-SNSRWORK-STATUS TO ACTUAL-VAL                            
021000         GO TO 1000-ABEND-RTN.                                            
021100                                                                          
021200     PERFORM 900-READ-SENSOR THRU 900-EXIT.                               
021300 200-EXIT.                                                                
021400     EXIT.                                                                
021500                                                                          
021600 800-WRITE-TRAILER.                                                       
021700     MOVE "T" TO TRLR-REC-TYPE.                                           
021800     MOVE WS-SENSOR-COUNT TO TRLR-SENSOR-COUNT.                           
021900     MOVE WS-ANY-BAD-SW   TO TRLR-ANY-BAD-FLAG.                           
022000     MOVE WS-MAX-AQI-OVER-THRESH TO TRLR-MAX-AQI-OVER-THRESH.             
022100     MOVE WS-MAX-AQI-ALL-SENS    TO TRLR-MAX-AQI-ALL-SENSORS.             
022200     WRITE SNSRWORK-REC FROM SNSRDLY-TRAILER-REC.                         
022300     IF NOT SNSRWORK-OK                                                   
022400         MOVE "800-WRITE-TRAILER"  TO PARA-NAME                           
022500         MOVE "WRITE TRAILER FAILED"  TO ABEND-REASON                     
022600         MOVE WS-SNSRWORK-STATUS TO ACTUAL-VAL                            
022700         GO TO 1000-ABEND-RTN.                                            
022800 800-EXIT.                                                                
022900     EXIT.                                                                
023000                                                                          
023100 900-READ-SENSOR.                                                         
023200     READ SENSRDG                                                         
023300         AT END                                                           
023400             MOVE "Y" TO WS-EOF-SENSRDG-SW.                               
023500 900-EXIT.                                                                
023600     EXIT.                                                                
023700                                                                          
023800 900-CLEANUP.                                                             
023900     IF SOME-SENSOR-BAD                                                   
024000         DISPLAY "AQIEDIT - AN AQI ABOVE THE REPORT THRESHOLD"            
024100             " WAS DETECTED ON THIS RUN."                                 
024200     ELSE                                                                 
024300         DISPLAY "AQIEDIT - ALL SENSORS WITHIN THRESHOLD.".               
024400     DISPLAY "AQIEDIT - SENSORS PROCESSED: " WS-SENSOR-COUNT-EDIT.        
024500     CLOSE SENSRDG ALRTCFG SNSRWORK SYSOUT.                               
024600 900-CLEANUP-EXIT.                                                        
024700     EXIT.                                                                
024800                                                                          
024900 1000-ABEND-RTN.                                                          
025000*    HOUSE STANDARD ABEND PATH - LOG THE REASON TO SYSOUT, THEN           
025100*    FORCE A DATA EXCEPTION SO THE STEP CONDITION CODE SHOWS UP           
025200*    IN THE JOB LOG THE WAY OPERATIONS EXPECTS.                           
025300     MOVE SPACES TO SYSOUT-REC.                                           
025400     WRITE SYSOUT-REC FROM ABEND-REC.                                     
025500     CLOSE SENSRDG ALRTCFG SNSRWORK SYSOUT.                               
025600     MOVE 9999 TO RETURN-CODE.                                            
025700     STOP RUN.                                                            
025800 1000-EXIT.                                                               
025900     EXIT.                                                                
