000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  AQICAT.                                                     
000300 AUTHOR. LINDA HSU.                                                       
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 02/10/84.                                                  
000600 DATE-COMPILED. 02/17/26.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900****************************************************************          
001000*REMARKS.                                                                 
001100*                                                                         
001200*    CALLED SUBROUTINE - MAPS AN UNROUNDED AQI VALUE (AS RETURNED         
001300*    BY AQICALC) TO ONE OF THE SIX EPA CATEGORY BUCKETS AND               
001400*    RETURNS THE SITE'S OWN TEXT FOR THAT BUCKET OUT OF THE               
001500*    CATEGORY-LABEL-TABLE CARRIED ON THE PARAMETER CARD (SEE              
001600*    ALRTCFG COPYBOOK).  CLASSIFICATION USES THE *UNROUNDED*              
001700*    VALUE - DO NOT ROUND BEFORE CALLING THIS ROUTINE.                    
001800*                                                                         
001900*    CALLED BY            -   AQIEDIT, AQIALRT                            
002000*                                                                         
002100****************************************************************          
002200*CHANGE LOG.                                                              
002300*  1984-02-10 JS   8402  INITIAL VERSION - PSICAT, MAPS THE               
002400*                        POLLUTANT STANDARDS INDEX TO ONE OF              
002500*                        SIX EPA CATEGORY BUCKETS                         
002600*  1996-07-08 DWP  9622  ADDED A SHOP-FLOOR TRACE SWITCH TO               
002700*                        MATCH PSICALC - UPSI-0 WIRED TO DISPLAY          
002800*                        THE VALUE AND BUCKET CHOSEN                      
002900*  1998-11-02 RMK  9841  YEAR 2000 COMPLIANCE REVIEW - NO 2-DIGIT         
003000*                        YEAR FIELDS IN THIS ROUTINE, NO CHANGE           
003100*                        MADE                                             
003200*  1999-01-25 RMK  9902  EPA RENAMED THE POLLUTANT STANDARDS              
003300*                        INDEX TO THE AIR QUALITY INDEX THIS              
003400*                        YEAR - RENAMED THE COMPILE DECK FROM             
003500*                        PSICAT TO AQICAT, NO BUCKET CHANGE               
003600*  2011-09-14 CLH  1187  AQIALRT NOW CALLS THIS ROUTINE TOO, SO           
003700*                        THE DAILY STATUS REPORT USES THE SAME            
003800*                        BUCKET LOGIC AS THE ALERT CHECK                  
003900*  2026-01-09 LH   9871  REISSUED FOR THE CAMPUS SENSOR ALERT             
004000*                        CHAIN - NO LOGIC CHANGE FROM THE 2011            
004100*                        LEVEL                                            
004200*  2026-02-17 LH   9902  REMOVED THE UPSI-0 TRACE SWITCH ABOVE -          
004300*                        NEVER ONCE TURNED ON IN TEN YEARS, JUST          
004400*                        DEAD WEIGHT IN THE JCL PROC.  ADDED A            
004500*                        COUNT OF HAZARDOUS READINGS SEEN FOR THE         
004600*                        OPERATOR'S RUN LOG INSTEAD                       
004700****************************************************************          
004800                                                                          
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SOURCE-COMPUTER. IBM-390.                                                
005200 OBJECT-COMPUTER. IBM-390.                                                
005300 INPUT-OUTPUT SECTION.                                                    
005400                                                                          
005500 DATA DIVISION.                                                           
005600 FILE SECTION.                                                            
005700                                                                          
005800 WORKING-STORAGE SECTION.                                                 
005900 01  WS-HAZ-AQI                PIC 9(3)V9999 COMP-3.                      
006000 01  WS-HAZ-AQI-EDIT REDEFINES WS-HAZ-AQI                                 
006100     PIC X(04).                                                           
006200                                                                          
006300 01  WS-DIAG-LINE              PIC X(60).                                 
006400                                                                          
006500 77  WS-HAZ-COUNT              PIC 9(05) COMP VALUE ZERO.                 
006600 77  WS-HAZ-COUNT-EDIT REDEFINES WS-HAZ-COUNT                             
006700     PIC X(04).                                                           
006800                                                                          
006900 LINKAGE SECTION.                                                         
007000 01  AQI-VALUE-IN              PIC 9(3)V9999 COMP-3.                      
007100                                                                          
007200 01  CATEGORY-LABEL-TABLE-LK.                                             
007300 05  CATEGORY-LABEL-LK OCCURS 6 TIMES                                     
007400     INDEXED BY CAT-LK-IDX.                                               
007500 10  CATEGORY-LABEL-LK-TXT  PIC X(30).                                    
007600                                                                          
007700 01  CAT-IDX-OUT               PIC 9(1) COMP.                             
007800 01  CAT-IDX-OUT-EDIT REDEFINES CAT-IDX-OUT                               
007900     PIC X(02).                                                           
008000                                                                          
008100 01  CATEGORY-LABEL-OUT        PIC X(30).                                 
008200 01  RETURN-CD                 PIC S9(4) COMP.                            
008300                                                                          
008400 PROCEDURE DIVISION USING AQI-VALUE-IN, CATEGORY-LABEL-TABLE-LK,          
008500     CAT-IDX-OUT, CATEGORY-LABEL-OUT, RETURN-CD.                          
008600     MOVE ZERO TO RETURN-CD.                                              
008700     PERFORM 100-CLASSIFY-AQI THRU 100-EXIT.                              
008800                                                                          
008900     SET CAT-LK-IDX TO CAT-IDX-OUT.                                       
009000     MOVE CATEGORY-LABEL-LK-TXT (CAT-LK-IDX)                              
009100         TO CATEGORY-LABEL-OUT.                                           
009200                                                                          
009300     IF CAT-IDX-OUT = 6                                                   
009400         ADD 1 TO WS-HAZ-COUNT                                            
009500         MOVE AQI-VALUE-IN TO WS-HAZ-AQI                                  
009600         STRING "AQICAT - HAZARDOUS NO." DELIMITED BY SIZE                
009700             WS-HAZ-COUNT-EDIT DELIMITED BY SIZE                          
009800             " THIS RUN, AQI=" DELIMITED BY SIZE                          
009900             WS-HAZ-AQI-EDIT DELIMITED BY SIZE                            
010000             INTO WS-DIAG-LINE                                            
010100         DISPLAY WS-DIAG-LINE.                                            
010200                                                                          
010300     GOBACK.                                                              
010400                                                                          
010500 100-CLASSIFY-AQI.                                                        
010600*    THRESHOLDS ARE INCLUSIVE ON THE LOW SIDE, TESTED LOW TO              
010700*    HIGH - THIS IS THE ONE PLACE IN THE SUITE WHERE WE TEST              
010800*    ASCENDING RATHER THAN DESCENDING.                                    
010900     IF AQI-VALUE-IN NOT GREATER THAN 50                                  
011000         MOVE 1 TO CAT-IDX-OUT                                            
011100         GO TO 100-EXIT.                                                  
011200                                                                          
011300     IF AQI-VALUE-IN NOT GREATER THAN 100                                 
011400         MOVE 2 TO CAT-IDX-OUT                                            
011500         GO TO 100-EXIT.                                                  
011600                                                                          
011700     IF AQI-VALUE-IN NOT GREATER THAN 150                                 
011800         MOVE 3 TO CAT-IDX-OUT                                            
011900         GO TO 100-EXIT.                                                  
012000                                                                          
012100     IF AQI-VALUE-IN NOT GREATER THAN 200                                 
012200         MOVE 4 TO CAT-IDX-OUT                                            
012300         GO TO 100-EXIT.                                                  
012400                                                                          
012500     IF AQI-VALUE-IN NOT GREATER THAN 300                                 
012600         MOVE 5 TO CAT-IDX-OUT                                            
012700         GO TO 100-EXIT.                                                  
012800                                                                          
012900     MOVE 6 TO CAT-IDX-OUT.                                               
013000 100-EXIT.                                                                
013100     EXIT.                                                                
