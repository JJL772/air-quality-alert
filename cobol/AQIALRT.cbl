000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  AQIALRT.                                                    
000300 AUTHOR. LINDA HSU.                                                       
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 02/20/84.                                                  
000600 DATE-COMPILED. 02/17/26.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900****************************************************************          
001000*REMARKS.                                                                 
001100*                                                                         
001200*    SECOND STEP OF THE AIR QUALITY ALERT CHAIN.  LOADS AQIEDIT'S         
001300*    RATED SENSOR WORK FILE INTO A TABLE, CHECKS WHETHER THIS IS          
001400*    THE DAILY STATUS HOUR, THEN APPLIES THE HYSTERESIS RULE              
001500*    AGAINST THE PRIOR ALERT STATE TO DECIDE WHETHER A HIGH OR            
001600*    LOW NOTIFICATION IS DUE.  THE STATE RECORD IS REWRITTEN AT           
001700*    THE END OF EVERY RUN REGARDLESS OF WHAT WAS SENT.                    
001800*                                                                         
001900*    INPUT FILES          -   ALRTCFG  (RUN PARAMETER CARD)               
002000*                              ALRTSTAT (PRIOR ALERT STATE - MAY          
002100*                                        NOT EXIST ON A FIRST RUN)        
002200*                              SNSRWORK (RATED SENSOR WORK FILE)          
002300*    OUTPUT FILES         -   ALRTSTAT (UPDATED ALERT STATE)              
002400*                              NOTIFOUT (NOTIFICATION TEXT)               
002500*                              SYSOUT   (ABEND / CONSOLE MESSAGES)        
002600*                                                                         
002700*    CALLS                -   AQICAT                                      
002800*    CALLED BY            -   JCL STEP AQIE020                            
002900*                                                                         
003000****************************************************************          
003100*CHANGE LOG.                                                              
003200*  1984-02-20 JS   8404  INITIAL VERSION - PSIALRT, CARRIES THE           
003300*                        ALERT STATE BETWEEN RUNS AND DECIDES             
003400*                        WHETHER A NOTICE IS DUE                          
003500*  1991-06-19 DWP  9114  ALRTSTAT NOW DEFAULTS CLEANLY WHEN THE           
003600*                        DATASET IS MISSING - FIRST PRODUCTION            
003700*                        RUN HAD NO PRIOR STATE TO OPEN                   
003800*  1998-11-02 RMK  9841  YEAR 2000 COMPLIANCE REVIEW - RUN-HOUR           
003900*                        AND STATUS-HOUR ARE 2-DIGIT BY NATURE,           
004000*                        NOT A CENTURY FIELD - NO CHANGE MADE             
004100*  1999-01-25 RMK  9902  EPA RENAMED THE POLLUTANT STANDARDS              
004200*                        INDEX TO THE AIR QUALITY INDEX THIS              
004300*                        YEAR - RENAMED THE COMPILE DECK FROM             
004400*                        PSIALRT TO AQIALRT, NO LOGIC CHANGE              
004500*  2026-01-09 LH   9871  REISSUED FOR THE CAMPUS SENSOR ALERT             
004600*                        CHAIN - DAILY STATUS NOTICE ADDED, RUNS          
004700*                        BEFORE THE ALERT CHECK, DOES NOT TOUCH           
004800*                        STATE                                            
004900*  2026-02-11 LH   9940  CATEGORY LOOKUP NOW SHARED WITH AQIEDIT          
005000*                        VIA AQICAT - SEE AQIEDIT CHANGE LOG              
005100*  2026-02-24 LH   9958  RECIPIENT JOIN REWRITTEN WITH STRING...          
005200*                        WITH POINTER AFTER A RUN WITH 1 BAD              
005300*                        ADDRESS LEFT A BLANK SLOT IN THE TO: LINE        
005400*  2026-03-02 LH   9961  DROPPED THE UPSI-0 TRACE SWITCH - NEVER          
005500*                        USED SINCE 1996.  RUN-HOUR/STATUS-HOUR           
005600*                        ARE NOW CHECKED AGAINST VALID-HOUR-CLASS         
005700*                        BEFORE USE INSTEAD OF JUST BEING EDITED          
005800*                        FIELDS NOBODY TESTED.  HEADER LABELS             
005900*                        UPPERCASED TO MATCH THE SITE STANDARD            
006000*                        FOR OUTGOING NOTICE TEXT                         
006100****************************************************************          
006200                                                                          
006300 ENVIRONMENT DIVISION.                                                    
006400 CONFIGURATION SECTION.                                                   
006500 SOURCE-COMPUTER. IBM-390.                                                
006600 OBJECT-COMPUTER. IBM-390.                                                
006700 SPECIAL-NAMES.                                                           
006800     CLASS VALID-HOUR-CLASS IS "0" THRU "9".                              
006900 INPUT-OUTPUT SECTION.                                                    
007000 FILE-CONTROL.                                                            
007100     SELECT ALRTCFG  ASSIGN TO UT-S-ALRTCFG                               
007200         ORGANIZATION IS LINE SEQUENTIAL                                  
007300         FILE STATUS IS WS-ALRTCFG-STATUS.                                
007400     SELECT ALRTSTAT ASSIGN TO UT-S-ALRTSTAT                              
007500         ORGANIZATION IS LINE SEQUENTIAL                                  
007600         FILE STATUS IS WS-ALRTSTAT-STATUS.                               
007700     SELECT SNSRWORK ASSIGN TO UT-S-SNSRWORK                              
007800         ORGANIZATION IS LINE SEQUENTIAL                                  
007900         FILE STATUS IS WS-SNSRWORK-STATUS.                               
008000     SELECT NOTIFOUT ASSIGN TO UT-S-NOTIFOUT                              
008100         ORGANIZATION IS LINE SEQUENTIAL                                  
008200         FILE STATUS IS WS-NOTIFOUT-STATUS.                               
008300     SELECT SYSOUT   ASSIGN TO UT-S-SYSOUT                                
008400         ORGANIZATION IS LINE SEQUENTIAL                                  
008500         FILE STATUS IS WS-SYSOUT-STATUS.                                 
008600                                                                          
008700 DATA DIVISION.                                                           
008800 FILE SECTION.                                                            
008900 FD  ALRTCFG                                                              
009000     LABEL RECORDS ARE STANDARD.                                          
009100 01  ALRTCFG-REC                PIC X(1298).                              
009200                                                                          
009300 FD  ALRTSTAT                                                             
009400     LABEL RECORDS ARE STANDARD.                                          
009500 01  ALRTSTAT-REC               PIC X(43).                                
009600                                                                          
009700 FD  SNSRWORK                                                             
009800     LABEL RECORDS ARE STANDARD.                                          
009900 01  SNSRWORK-REC               PIC X(127).                               
010000                                                                          
010100 FD  NOTIFOUT                                                             
010200     LABEL RECORDS ARE STANDARD.                                          
010300 01  NOTIFOUT-REC               PIC X(200).                               
010400                                                                          
010500 FD  SYSOUT                                                               
010600     LABEL RECORDS ARE STANDARD.                                          
010700 01  SYSOUT-REC                 PIC X(130).                               
010800                                                                          
010900 WORKING-STORAGE SECTION.                                                 
011000 01  WS-FILE-STATUSES.                                                    
011100 05  WS-ALRTCFG-STATUS      PIC X(02) VALUE SPACES.                       
011200     88  ALRTCFG-OK         VALUE "00".                                   
011300 05  WS-ALRTSTAT-STATUS     PIC X(02) VALUE SPACES.                       
011400     88  ALRTSTAT-OK        VALUE "00".                                   
011500     88  ALRTSTAT-NOT-FOUND VALUE "35".                                   
011600 05  WS-SNSRWORK-STATUS     PIC X(02) VALUE SPACES.                       
011700     88  SNSRWORK-OK        VALUE "00".                                   
011800 05  WS-NOTIFOUT-STATUS     PIC X(02) VALUE SPACES.                       
011900     88  NOTIFOUT-OK        VALUE "00".                                   
012000 05  WS-SYSOUT-STATUS       PIC X(02) VALUE SPACES.                       
012100     88  SYSOUT-OK          VALUE "00".                                   
012200 05  FILLER                 PIC X(05).                                    
012300                                                                          
012400 01  WS-SWITCHES.                                                         
012500 05  WS-EOF-SNSRWORK-SW     PIC X(01) VALUE "N".                          
012600     88  EOF-SNSRWORK       VALUE "Y".                                    
012700 05  WS-ALRTSTAT-EXISTS-SW  PIC X(01) VALUE "Y".                          
012800     88  ALRTSTAT-EXISTS    VALUE "Y".                                    
012900 05  FILLER                 PIC X(08).                                    
013000                                                                          
013100 01  WS-SENSOR-TABLE-CTL.                                                 
013200 05  WS-SENSOR-TAB-COUNT    PIC 9(05) COMP.                               
013300 05  WS-SENSOR-TAB-CT-EDIT REDEFINES                                      
013400     WS-SENSOR-TAB-COUNT      PIC X(04).                                  
013500 05  WS-TRLR-SENSOR-COUNT   PIC 9(05) COMP.                               
013600 05  WS-TRLR-ANY-BAD-SW     PIC X(01).                                    
013700     88  TRLR-WAS-BAD       VALUE "Y".                                    
013800 05  WS-TRLR-MAX-OVER-THRESH PIC 9(3)V9999 COMP-3.                        
013900 05  WS-TRLR-MAX-ALL-SENS   PIC 9(3)V9999 COMP-3.                         
014000 05  FILLER                 PIC X(10).                                    
014100                                                                          
014200 01  WS-SENSOR-TABLE.                                                     
014300 05  WS-SENSOR-ENTRY OCCURS 200 TIMES                                     
014400     INDEXED BY SNSR-IDX.                                                 
014500 10  WS-T-LABEL         PIC X(30).                                        
014600 10  WS-T-LAST-SEEN     PIC X(19).                                        
014700 10  WS-T-AQI-TRUNC     PIC 9(03) COMP.                                   
014800 10  FILLER             PIC X(10).                                        
014900                                                                          
015000 01  WS-NOTIF-FIELDS.                                                     
015100 05  WS-NOTIF-KIND          PIC X(01).                                    
015200     88  NOTIF-HIGH         VALUE "H".                                    
015300     88  NOTIF-LOW          VALUE "L".                                    
015400     88  NOTIF-STATUS       VALUE "S".                                    
015500 05  WS-NOTIF-SUBJECT       PIC X(30).                                    
015600 05  WS-NOTIF-AQI-UNR       PIC 9(3)V9999 COMP-3.                         
015700 05  WS-NOTIF-AQI-ROUNDED   PIC 9(03) COMP.                               
015800 05  FILLER                 PIC X(10).                                    
015900                                                                          
016000 01  WS-TEMPLATE-FIELDS.                                                  
016100 05  WS-TEMPLATE-SCRATCH    PIC X(200).                                   
016200 05  WS-TEMPLATE-RESULT     PIC X(200).                                   
016300 05  WS-SUB-BEFORE          PIC X(200).                                   
016400 05  WS-SUB-AFTER           PIC X(200).                                   
016500 05  WS-SUB-FOUND-CT        PIC 9(03) COMP.                               
016600 05  WS-SUB-FOUND-CT-EDIT REDEFINES                                       
016700     WS-SUB-FOUND-CT          PIC X(04).                                  
016800 05  WS-TO-LINE-BODY        PIC X(200).                                   
016900 05  WS-CAT-LABEL-FOR-SUB   PIC X(30).                                    
017000 05  WS-CAT-IDX             PIC 9(1) COMP.                                
017100 05  WS-AQI-FMT-SRC         PIC 9(03) COMP.                               
017200 05  WS-AQI-ZEDIT           PIC ZZ9.                                      
017300 05  WS-AQI-TEXT            PIC X(03).                                    
017400 05  WS-STR-PTR             PIC 9(03) COMP.                               
017500 05  FILLER                 PIC X(10).                                    
017600                                                                          
017700 77  WS-RETURN-CD              PIC S9(4) COMP.                            
017800                                                                          
017900 01  WS-TRIM-FIELDS.                                                      
018000 05  WS-TRIM-FIELD          PIC X(200).                                   
018100 05  WS-TRIM-LEN            PIC 9(03) COMP.                               
018200 05  WS-TRIM-LEN-EDIT REDEFINES                                           
018300     WS-TRIM-LEN              PIC X(04).                                  
018400 05  WS-TRIM-IDX            PIC 9(03) COMP.                               
018500 05  FILLER                 PIC X(10).                                    
018600                                                                          
018700 COPY ALRTCFG.                                                            
018800                                                                          
018900 COPY ALRTSTAT.                                                           
019000                                                                          
019100 COPY SNSRDLY.                                                            
019200                                                                          
019300 COPY ABENDREC.                                                           
019400                                                                          
019500 PROCEDURE DIVISION.                                                      
019600 100-MAINLINE.                                                            
019700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
019800     PERFORM 050-LOAD-SENSOR-TABLE THRU 050-EXIT                          
019900         UNTIL EOF-SNSRWORK.                                              
020000     PERFORM 300-CHECK-STATUS-HOUR THRU 300-EXIT.                         
020100     PERFORM 400-ALERT-TRANSITION THRU 400-EXIT.                          
020200     PERFORM 800-WRITE-STATE THRU 800-EXIT.                               
020300     PERFORM 900-CLEANUP THRU 900-CLEANUP-EXIT.                           
020400     STOP RUN.                                                            
020500                                                                          
020600 000-HOUSEKEEPING.                                                        
020700     DISPLAY "AQIALRT - CHECKING SENSOR ALERT STATE...".                  
020800     OPEN INPUT  ALRTCFG SNSRWORK.                                        
020900     OPEN OUTPUT NOTIFOUT SYSOUT.                                         
021000     IF NOT ALRTCFG-OK                                                    
021100         MOVE "000-HOUSEKEEPING"    TO PARA-NAME                          
021200         MOVE "OPEN ALRTCFG FAILED" TO ABEND-REASON                       
021300         MOVE WS-ALRTCFG-STATUS TO ACTUAL-VAL                             
021400         GO TO 1000-ABEND-RTN.                                            
021500                                                                          
021600     IF NOT SNSRWORK-OK                                                   
021700         MOVE "000-HOUSEKEEPING"     TO PARA-NAME                         
021800         MOVE "OPEN SNSRWORK FAILED" TO ABEND-REASON                      
021900         MOVE WS-SNSRWORK-STATUS TO ACTUAL-VAL                            
022000         GO TO 1000-ABEND-RTN.                                            
022100                                                                          
022200     READ ALRTCFG INTO ALERT-CONFIG-REC.                                  
022300     IF RUN-HOUR IS NOT VALID-HOUR-CLASS                                  
022400         OR STATUS-HOUR IS NOT VALID-HOUR-CLASS                           
022500         MOVE "000-HOUSEKEEPING"    TO PARA-NAME                          
022600         MOVE "RUN-HOUR/STATUS-HOUR NOT NUMERIC" TO ABEND-REASON          
022700         MOVE RUN-HOUR TO ACTUAL-VAL                                      
022800         GO TO 1000-ABEND-RTN.                                            
022900                                                                          
023000*    ALRTSTAT MAY LEGITIMATELY NOT EXIST - FIRST RUN OF THE               
023100*    SUITE AT A NEW SITE HAS NO PRIOR ALERT STATE TO OPEN.                
023200     OPEN INPUT ALRTSTAT.                                                 
023300     IF ALRTSTAT-NOT-FOUND                                                
023400         MOVE "N" TO WS-ALRTSTAT-EXISTS-SW                                
023500         MOVE "N" TO WAS-HIGH                                             
023600         MOVE ZERO TO LAST-HIGH-AQI                                       
023700         MOVE SPACES TO LAST-REPORT-TS                                    
023800     ELSE                                                                 
023900         IF NOT ALRTSTAT-OK                                               
024000             MOVE "000-HOUSEKEEPING"     TO PARA-NAME                     
024100             MOVE "OPEN ALRTSTAT FAILED" TO ABEND-REASON                  
024200             MOVE WS-ALRTSTAT-STATUS TO ACTUAL-VAL                        
024300             GO TO 1000-ABEND-RTN                                         
024400         ELSE                                                             
024500             READ ALRTSTAT INTO ALERT-STATE-REC                           
024600             CLOSE ALRTSTAT.                                              
024700                                                                          
024800     MOVE ZERO TO WS-SENSOR-TAB-COUNT.                                    
024900 000-EXIT.                                                                
025000     EXIT.                                                                
025100                                                                          
025200 050-LOAD-SENSOR-TABLE.                                                   
025300     READ SNSRWORK INTO SENSOR-DAILY-REC                                  
025400         AT END                                                           
025500             MOVE "Y" TO WS-EOF-SNSRWORK-SW                               
025600             GO TO 050-EXIT.                                              
025700                                                                          
025800     IF SENSOR-DETAIL-REC                                                 
025900         ADD 1 TO WS-SENSOR-TAB-COUNT                                     
026000         SET SNSR-IDX TO WS-SENSOR-TAB-COUNT                              
026100         MOVE SENSOR-LABEL TO WS-T-LABEL (SNSR-IDX)                       
026200         MOVE LAST-SEEN-R  TO WS-T-LAST-SEEN (SNSR-IDX)                   
026300         MOVE SENSOR-AQI-TRUNC TO WS-T-AQI-TRUNC (SNSR-IDX)               
026400     ELSE                                                                 
026500         MOVE TRLR-SENSOR-COUNT        TO WS-TRLR-SENSOR-COUNT            
026600         MOVE TRLR-ANY-BAD-FLAG        TO WS-TRLR-ANY-BAD-SW              
026700         MOVE TRLR-MAX-AQI-OVER-THRESH TO WS-TRLR-MAX-OVER-THRESH         
026800         MOVE TRLR-MAX-AQI-ALL-SENSORS TO WS-TRLR-MAX-ALL-SENS.           
026900 050-EXIT.                                                                
027000     EXIT.                                                                
027100                                                                          
027200 300-CHECK-STATUS-HOUR.                                                   
027300*    DAILY STATUS NOTICE - FIRES ONCE WHEN THE RUN HOUR MATCHES           
027400*    THE CONFIGURED STATUS HOUR, REGARDLESS OF THE ALERT STATE.           
027500     IF RUN-HOUR = STATUS-HOUR                                            
027600         MOVE WS-TRLR-MAX-ALL-SENS TO WS-NOTIF-AQI-UNR                    
027700         COMPUTE WS-NOTIF-AQI-ROUNDED ROUNDED = WS-NOTIF-AQI-UNR          
027800         MOVE "S" TO WS-NOTIF-KIND                                        
027900         PERFORM 500-BUILD-NOTIFICATION THRU 500-EXIT.                    
028000 300-EXIT.                                                                
028100     EXIT.                                                                
028200                                                                          
028300 400-ALERT-TRANSITION.                                                    
028400*    FOUR-WAY HYSTERESIS TABLE - SEE THE SITE STANDARDS GUIDE.            
028500*    THE STATE RECORD IS REWRITTEN BY 800-WRITE-STATE NO MATTER           
028600*    WHICH LEG IS TAKEN.                                                  
028700     IF TRLR-WAS-BAD                                                      
028800         IF ALERT-WAS-HIGH                                                
028900             COMPUTE LAST-HIGH-AQI ROUNDED =                              
029000                 WS-TRLR-MAX-OVER-THRESH                                  
029100         ELSE                                                             
029200             MOVE WS-TRLR-MAX-OVER-THRESH TO WS-NOTIF-AQI-UNR             
029300             COMPUTE WS-NOTIF-AQI-ROUNDED ROUNDED =                       
029400                 WS-NOTIF-AQI-UNR                                         
029500             MOVE "H" TO WS-NOTIF-KIND                                    
029600             PERFORM 500-BUILD-NOTIFICATION THRU 500-EXIT                 
029700             MOVE "Y" TO WAS-HIGH                                         
029800             COMPUTE LAST-HIGH-AQI ROUNDED =                              
029900                 WS-TRLR-MAX-OVER-THRESH                                  
030000             MOVE RUN-TIMESTAMP TO LAST-REPORT-TS                         
030100     ELSE                                                                 
030200         IF ALERT-WAS-HIGH                                                
030300             MOVE ZERO TO WS-NOTIF-AQI-UNR                                
030400             MOVE ZERO TO WS-NOTIF-AQI-ROUNDED                            
030500             MOVE "L" TO WS-NOTIF-KIND                                    
030600             PERFORM 500-BUILD-NOTIFICATION THRU 500-EXIT                 
030700             MOVE "N" TO WAS-HIGH                                         
030800         ELSE                                                             
030900             CONTINUE.                                                    
031000 400-EXIT.                                                                
031100     EXIT.                                                                
031200                                                                          
031300 500-BUILD-NOTIFICATION.                                                  
031400     PERFORM 510-WRITE-HEADER THRU 510-EXIT.                              
031500     IF NOT NOTIF-STATUS                                                  
031600         MOVE "A summary of the sensor data follows:"                     
031700             TO NOTIFOUT-REC                                              
031800         WRITE NOTIFOUT-REC                                               
031900         MOVE SPACES TO NOTIFOUT-REC                                      
032000         WRITE NOTIFOUT-REC.                                              
032100     PERFORM 600-WRITE-SENSOR-SUMMARY THRU 600-EXIT                       
032200         VARYING SNSR-IDX FROM 1 BY 1                                     
032300         UNTIL SNSR-IDX > WS-SENSOR-TAB-COUNT.                            
032400     MOVE SPACES TO NOTIFOUT-REC.                                         
032500     WRITE NOTIFOUT-REC.                                                  
032600 500-EXIT.                                                                
032700     EXIT.                                                                
032800                                                                          
032900 510-WRITE-HEADER.                                                        
033000     IF NOTIF-STATUS                                                      
033100         MOVE "Daily Air Quality Summary" TO WS-NOTIF-SUBJECT             
033200         MOVE TEMPLATE-STATUS-TXT       TO WS-TEMPLATE-SCRATCH            
033300     ELSE                                                                 
033400         MOVE "Air Quality Alert"       TO WS-NOTIF-SUBJECT               
033500         IF NOTIF-HIGH                                                    
033600             MOVE TEMPLATE-UNHEALTHY-TXT TO WS-TEMPLATE-SCRATCH           
033700         ELSE                                                             
033800             MOVE TEMPLATE-NORMAL-TXT    TO WS-TEMPLATE-SCRATCH.          
033900                                                                          
034000     PERFORM 515-BUILD-TO-LINE THRU 515-EXIT.                             
034100     MOVE SPACES TO NOTIFOUT-REC.                                         
034200     STRING "FROM: " DELIMITED BY SIZE                                    
034300         SENDER-ADDR DELIMITED BY SIZE                                    
034400         INTO NOTIFOUT-REC.                                               
034500     WRITE NOTIFOUT-REC.                                                  
034600     MOVE SPACES TO NOTIFOUT-REC.                                         
034700     STRING "SUBJECT: " DELIMITED BY SIZE                                 
034800         WS-NOTIF-SUBJECT DELIMITED BY SIZE                               
034900         INTO NOTIFOUT-REC.                                               
035000     WRITE NOTIFOUT-REC.                                                  
035100     MOVE SPACES TO NOTIFOUT-REC.                                         
035200     WRITE NOTIFOUT-REC.                                                  
035300                                                                          
035400     CALL "AQICAT" USING WS-NOTIF-AQI-UNR, CATEGORY-LABEL-TABLE,          
035500         WS-CAT-IDX, WS-CAT-LABEL-FOR-SUB, WS-RETURN-CD.                  
035600     MOVE WS-NOTIF-AQI-ROUNDED TO WS-AQI-FMT-SRC.                         
035700     PERFORM 570-FORMAT-AQI-TEXT THRU 570-EXIT.                           
035800     PERFORM 550-SUBSTITUTE-TEMPLATE THRU 550-EXIT.                       
035900     MOVE SPACES TO NOTIFOUT-REC.                                         
036000     MOVE WS-TEMPLATE-RESULT TO NOTIFOUT-REC.                             
036100     WRITE NOTIFOUT-REC.                                                  
036200     MOVE SPACES TO NOTIFOUT-REC.                                         
036300     WRITE NOTIFOUT-REC.                                                  
036400 510-EXIT.                                                                
036500     EXIT.                                                                
036600                                                                          
036700 515-BUILD-TO-LINE.                                                       
036800     MOVE SPACES TO WS-TO-LINE-BODY.                                      
036900     MOVE 1 TO WS-STR-PTR.                                                
037000     PERFORM 516-APPEND-ONE-RECIPIENT THRU 516-EXIT                       
037100         VARYING RECIP-IDX FROM 1 BY 1                                    
037200         UNTIL RECIP-IDX > RECIPIENT-COUNT.                               
037300     MOVE SPACES TO NOTIFOUT-REC.                                         
037400     STRING "TO: " DELIMITED BY SIZE                                      
037500         WS-TO-LINE-BODY DELIMITED BY SIZE                                
037600         INTO NOTIFOUT-REC.                                               
037700     WRITE NOTIFOUT-REC.                                                  
037800 515-EXIT.                                                                
037900     EXIT.                                                                
038000                                                                          
038100 516-APPEND-ONE-RECIPIENT.                                                
038200     MOVE RECIPIENT-ADDR (RECIP-IDX) TO WS-TRIM-FIELD.                    
038300     PERFORM 700-CALC-TRIM-LEN THRU 700-EXIT.                             
038400     IF RECIP-IDX > 1                                                     
038500         STRING ", " DELIMITED BY SIZE                                    
038600             WS-TRIM-FIELD (1:WS-TRIM-LEN) DELIMITED BY SIZE              
038700             INTO WS-TO-LINE-BODY                                         
038800             WITH POINTER WS-STR-PTR                                      
038900         ELSE                                                             
039000             STRING WS-TRIM-FIELD (1:WS-TRIM-LEN)                         
039100                 DELIMITED BY SIZE                                        
039200             INTO WS-TO-LINE-BODY                                         
039300             WITH POINTER WS-STR-PTR.                                     
039400 516-EXIT.                                                                
039500     EXIT.                                                                
039600                                                                          
039700 550-SUBSTITUTE-TEMPLATE.                                                 
039800     MOVE WS-TEMPLATE-SCRATCH TO WS-TEMPLATE-RESULT.                      
039900     PERFORM 551-REPLACE-LEVEL-STRING THRU 551-EXIT.                      
040000     PERFORM 552-REPLACE-AQI THRU 552-EXIT.                               
040100 550-EXIT.                                                                
040200     EXIT.                                                                
040300                                                                          
040400 551-REPLACE-LEVEL-STRING.                                                
040500     MOVE ZERO TO WS-SUB-FOUND-CT.                                        
040600     INSPECT WS-TEMPLATE-RESULT TALLYING WS-SUB-FOUND-CT                  
040700         FOR ALL "$LEVEL_STRING".                                         
040800     IF WS-SUB-FOUND-CT > ZERO                                            
040900         UNSTRING WS-TEMPLATE-RESULT DELIMITED BY "$LEVEL_STRING"         
041000             INTO WS-SUB-BEFORE, WS-SUB-AFTER                             
041100         MOVE WS-SUB-BEFORE TO WS-TRIM-FIELD                              
041200         PERFORM 700-CALC-TRIM-LEN THRU 700-EXIT                          
041300         MOVE SPACES TO WS-TEMPLATE-RESULT                                
041400         MOVE 1 TO WS-STR-PTR                                             
041500         STRING WS-TRIM-FIELD (1:WS-TRIM-LEN) DELIMITED BY SIZE           
041600             INTO WS-TEMPLATE-RESULT                                      
041700             WITH POINTER WS-STR-PTR                                      
041800         MOVE WS-CAT-LABEL-FOR-SUB TO WS-TRIM-FIELD                       
041900         PERFORM 700-CALC-TRIM-LEN THRU 700-EXIT                          
042000         STRING WS-TRIM-FIELD (1:WS-TRIM-LEN) DELIMITED BY SIZE           
042100             INTO WS-TEMPLATE-RESULT                                      
042200             WITH POINTER WS-STR-PTR                                      
042300         STRING WS-SUB-AFTER DELIMITED BY SIZE                            
042400             INTO WS-TEMPLATE-RESULT                                      
042500             WITH POINTER WS-STR-PTR.                                     
042600 551-EXIT.                                                                
042700     EXIT.                                                                
042800                                                                          
042900 552-REPLACE-AQI.                                                         
043000     MOVE ZERO TO WS-SUB-FOUND-CT.                                        
043100     INSPECT WS-TEMPLATE-RESULT TALLYING WS-SUB-FOUND-CT                  
043200         FOR ALL "$AQI".                                                  
043300     IF WS-SUB-FOUND-CT > ZERO                                            
043400         UNSTRING WS-TEMPLATE-RESULT DELIMITED BY "$AQI"                  
043500             INTO WS-SUB-BEFORE, WS-SUB-AFTER                             
043600         MOVE WS-SUB-BEFORE TO WS-TRIM-FIELD                              
043700         PERFORM 700-CALC-TRIM-LEN THRU 700-EXIT                          
043800         MOVE SPACES TO WS-TEMPLATE-RESULT                                
043900         MOVE 1 TO WS-STR-PTR                                             
044000         STRING WS-TRIM-FIELD (1:WS-TRIM-LEN) DELIMITED BY SIZE           
044100             INTO WS-TEMPLATE-RESULT                                      
044200             WITH POINTER WS-STR-PTR                                      
044300         MOVE WS-AQI-TEXT TO WS-TRIM-FIELD                                
044400         PERFORM 700-CALC-TRIM-LEN THRU 700-EXIT                          
044500         STRING WS-TRIM-FIELD (1:WS-TRIM-LEN) DELIMITED BY SIZE           
044600             INTO WS-TEMPLATE-RESULT                                      
044700             WITH POINTER WS-STR-PTR                                      
044800         STRING WS-SUB-AFTER DELIMITED BY SIZE                            
044900             INTO WS-TEMPLATE-RESULT                                      
045000             WITH POINTER WS-STR-PTR.                                     
045100 552-EXIT.                                                                
045200     EXIT.                                                                
045300                                                                          
045400 570-FORMAT-AQI-TEXT.                                                     
045500*    ZERO-SUPPRESSED EDIT FIELD, THEN LEFT-JUSTIFY BY HAND SO             
045600*    $AQI NEVER CARRIES LEADING ZEROS OR LEADING BLANKS.                  
045700     MOVE WS-AQI-FMT-SRC TO WS-AQI-ZEDIT.                                 
045800     IF WS-AQI-ZEDIT (1:1) NOT = SPACE                                    
045900         MOVE WS-AQI-ZEDIT TO WS-AQI-TEXT                                 
046000     ELSE                                                                 
046100         IF WS-AQI-ZEDIT (2:1) NOT = SPACE                                
046200             MOVE WS-AQI-ZEDIT (2:2) TO WS-AQI-TEXT                       
046300         ELSE                                                             
046400             MOVE WS-AQI-ZEDIT (3:1) TO WS-AQI-TEXT.                      
046500 570-EXIT.                                                                
046600     EXIT.                                                                
046700                                                                          
046800 600-WRITE-SENSOR-SUMMARY.                                                
046900     MOVE SPACES TO NOTIFOUT-REC.                                         
047000     STRING "Location: " DELIMITED BY SIZE                                
047100         WS-T-LABEL (SNSR-IDX) DELIMITED BY SIZE                          
047200         INTO NOTIFOUT-REC.                                               
047300     WRITE NOTIFOUT-REC.                                                  
047400     MOVE SPACES TO NOTIFOUT-REC.                                         
047500     STRING "Last sampled: " DELIMITED BY SIZE                            
047600         WS-T-LAST-SEEN (SNSR-IDX) DELIMITED BY SIZE                      
047700         INTO NOTIFOUT-REC.                                               
047800     WRITE NOTIFOUT-REC.                                                  
047900     MOVE WS-T-AQI-TRUNC (SNSR-IDX) TO WS-AQI-FMT-SRC.                    
048000     PERFORM 570-FORMAT-AQI-TEXT THRU 570-EXIT.                           
048100     MOVE SPACES TO NOTIFOUT-REC.                                         
048200     STRING "AQI: " DELIMITED BY SIZE                                     
048300         WS-AQI-TEXT DELIMITED BY SIZE                                    
048400         INTO NOTIFOUT-REC.                                               
048500     WRITE NOTIFOUT-REC.                                                  
048600 600-EXIT.                                                                
048700     EXIT.                                                                
048800                                                                          
048900 700-CALC-TRIM-LEN.                                                       
049000*    REVERSE-SCAN UTILITY - FINDS THE LAST NON-BLANK POSITION             
049100*    OF WS-TRIM-FIELD WITHOUT RELYING ON AN INTRINSIC FUNCTION.           
049200     MOVE 200 TO WS-TRIM-IDX.                                             
049300     PERFORM 701-TRIM-SCAN-BACK THRU 701-EXIT                             
049400         UNTIL WS-TRIM-IDX = ZERO                                         
049500         OR WS-TRIM-FIELD (WS-TRIM-IDX:1) NOT = SPACE.                    
049600     IF WS-TRIM-IDX = ZERO                                                
049700         MOVE 1 TO WS-TRIM-IDX.                                           
049800     MOVE WS-TRIM-IDX TO WS-TRIM-LEN.                                     
049900 700-EXIT.                                                                
050000     EXIT.                                                                
050100                                                                          
050200 701-TRIM-SCAN-BACK.                                                      
050300     SUBTRACT 1 FROM WS-TRIM-IDX.                                         
050400 701-EXIT.                                                                
050500     EXIT.                                                                
050600                                                                          
050700 800-WRITE-STATE.                                                         
050800     OPEN OUTPUT ALRTSTAT.                                                
050900     IF NOT ALRTSTAT-OK                                                   
051000         MOVE "800-WRITE-STATE"        TO PARA-NAME                       
051100         MOVE "OPEN ALRTSTAT OUTPUT FAILED" TO ABEND-REASON               
051200         MOVE WS-ALRTSTAT-STATUS TO ACTUAL-VAL                            
051300         GO TO 1000-ABEND-RTN.                                            
051400     WRITE ALRTSTAT-REC FROM ALERT-STATE-REC.                             
051500     IF NOT ALRTSTAT-OK                                                   
051600         MOVE "800-WRITE-STATE"     TO PARA-NAME                          
051700         MOVE "WRITE ALRTSTAT FAILED" TO ABEND-REASON                     
051800         MOVE WS-ALRTSTAT-STATUS TO ACTUAL-VAL                            
051900         GO TO 1000-ABEND-RTN.                                            
052000     CLOSE ALRTSTAT.                                                      
052100 800-EXIT.                                                                
052200     EXIT.                                                                
052300                                                                          
052400 900-CLEANUP.                                                             
052500     IF ALERT-WAS-HIGH                                                    
052600         DISPLAY "AQIALRT - ALERT STATE IS HIGH."                         
052700     ELSE                                                                 
052800         DISPLAY "AQIALRT - ALERT STATE IS NORMAL.".                      
052900     DISPLAY "AQIALRT - SENSORS ON FILE: " WS-SENSOR-TAB-CT-EDIT.         
053000     CLOSE ALRTCFG SNSRWORK NOTIFOUT SYSOUT.                              
053100 900-CLEANUP-EXIT.                                                        
053200     EXIT.                                                                
053300                                                                          
053400 1000-ABEND-RTN.                                                          
053500*    HOUSE STANDARD ABEND PATH - LOG THE REASON TO SYSOUT, THEN           
053600*    FORCE A DATA EXCEPTION SO THE STEP CONDITION CODE SHOWS UP           
053700*    IN THE JOB LOG THE WAY OPERATIONS EXPECTS.                           
053800     MOVE SPACES TO SYSOUT-REC.                                           
053900     WRITE SYSOUT-REC FROM ABEND-REC.                                     
054000     CLOSE ALRTCFG SNSRWORK NOTIFOUT SYSOUT.                              
054100     MOVE 9999 TO RETURN-CODE.                                            
054200     STOP RUN.                                                            
054300 1000-EXIT.                                                               
054400     EXIT.                                                                
