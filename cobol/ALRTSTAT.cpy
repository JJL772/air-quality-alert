000100****************************************************************          
000200* ALRTSTAT.CPY                                                            
000300*                                                                         
000400* ONE-RECORD FILE CARRYING THE ALERT STATE FROM ONE RUN OF                
000500* AQIALRT TO THE NEXT.  IF THE FILE IS NOT THERE (FIRST EVER              
000600* RUN, OR THE DATASET WAS SCRATCHED) AQIALRT BUILDS A DEFAULT             
000700* RECORD IN THIS LAYOUT RATHER THAN FAILING THE STEP - SEE                
000800* 000-HOUSEKEEPING IN AQIALRT.                                            
000900*                                                                         
001000* HIST: 1984-02-20 JS    INITIAL VERSION - ALERT STATE CARRIED            
001100*                        BETWEEN RUNS OF THE POLLUTANT STANDARDS          
001200*                        INDEX ALERT CHAIN                                
001300*       1999-01-25 RMK   RENAMED TO MATCH EPA'S AIR QUALITY INDEX         
001400*                        TERMINOLOGY, LAYOUT UNCHANGED                    
001500*       2026-01-09 LH    REISSUED FOR THE CAMPUS SENSOR ALERT             
001600*                        CHAIN                                            
001700****************************************************************          
001800                                                                          
001900 01  ALERT-STATE-REC.                                                     
002000 05  WAS-HIGH               PIC X(01).                                    
002100     88  ALERT-WAS-HIGH     VALUE 'Y'.                                    
002200     88  ALERT-WAS-NORMAL   VALUE 'N'.                                    
002300 05  LAST-HIGH-AQI          PIC 9(03).                                    
002400 05  LAST-REPORT-TS.                                                      
002500 10  LAST-REPORT-DATE  PIC X(10).                                         
002600 10  FILLER             PIC X(01).                                        
002700 10  LAST-REPORT-TIME  PIC X(08).                                         
002800 05  LAST-REPORT-TS-R REDEFINES LAST-REPORT-TS                            
002900     PIC X(19).                                                           
003000 05  FILLER                 PIC X(20).                                    
