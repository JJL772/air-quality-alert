000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  AQICALC.                                                    
000300 AUTHOR. LINDA HSU.                                                       
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 03/14/84.                                                  
000600 DATE-COMPILED. 02/17/26.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900****************************************************************          
001000*REMARKS.                                                                 
001100*                                                                         
001200*    CALLED SUBROUTINE - CONVERTS ONE PM2.5 READING (UG/M3,               
001300*    3 INTEGER + 2 DECIMAL DIGITS) TO AN EPA AQI VALUE BY                 
001400*    6-BREAKPOINT PIECEWISE LINEAR INTERPOLATION.  CARRIES THE            
001500*    RESULT TO 4 DECIMAL PLACES - ROUNDING/TRUNCATION IS DONE             
001600*    BY THE CALLER, NOT HERE.                                             
001700*                                                                         
001800*    CALLED BY            -   AQIEDIT                                     
001900*                                                                         
002000****************************************************************          
002100*CHANGE LOG.                                                              
002200*  1984-03-14 JS   8401  INITIAL VERSION - PSICALC, COMPUTES THE          
002300*                        EPA POLLUTANT STANDARDS INDEX FROM A             
002400*                        READING BY THE 6-BREAKPOINT TABLE                
002500*  1991-06-19 DWP  9114  DEFENSIVE NUMERIC-EDIT ADDED ON THE              
002600*                        INCOMING CONCENTRATION - BAD CALLER              
002700*                        DATA WAS 0C7'ING THIS STEP ON 3RD SHIFT          
002800*  1996-07-08 DWP  9622  ADDED A SHOP-FLOOR TRACE SWITCH FOR              
002900*                        DEBUGGING BREAKPOINT ROW SELECTION ON            
003000*                        NIGHT SHIFT - UPSI-0 WIRED TO DISPLAY            
003100*                        THE ROW NUMBER AND RESULTING AQI VALUE           
003200*  1998-11-02 RMK  9841  YEAR 2000 COMPLIANCE REVIEW - NO 2-DIGIT         
003300*                        YEAR FIELDS IN THIS ROUTINE, NO CHANGE           
003400*                        MADE                                             
003500*  1999-01-25 RMK  9902  EPA RENAMED THE POLLUTANT STANDARDS              
003600*                        INDEX TO THE AIR QUALITY INDEX THIS              
003700*                        YEAR - RENAMED THE COMPILE DECK FROM             
003800*                        PSICALC TO AQICALC, NO FORMULA CHANGE            
003900*  2026-01-09 LH   9871  REISSUED FOR THE CAMPUS SENSOR ALERT             
004000*                        CHAIN - NO LOGIC CHANGE FROM THE 1999            
004100*                        LEVEL                                            
004200*  2026-02-17 LH   9902  REMOVED THE UPSI-0 TRACE SWITCH ABOVE -          
004300*                        NEVER ONCE TURNED ON IN TEN YEARS, JUST          
004400*                        DEAD WEIGHT IN THE JCL PROC                      
004500****************************************************************          
004600                                                                          
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER. IBM-390.                                                
005000 OBJECT-COMPUTER. IBM-390.                                                
005100 INPUT-OUTPUT SECTION.                                                    
005200                                                                          
005300 DATA DIVISION.                                                           
005400 FILE SECTION.                                                            
005500                                                                          
005600 WORKING-STORAGE SECTION.                                                 
005700 01  WS-BREAKPOINT-ROW.                                                   
005800 05  WS-CONC-LO            PIC S9(3)V99 COMP-3.                           
005900 05  WS-CONC-HI            PIC S9(3)V99 COMP-3.                           
006000 05  WS-AQI-LO             PIC S9(3)V99 COMP-3.                           
006100 05  WS-AQI-HI             PIC S9(3)V99 COMP-3.                           
006200 05  FILLER                PIC X(10).                                     
006300                                                                          
006400 01  WS-AQI-COMP               PIC S9(3)V9999 COMP-3.                     
006500 01  WS-AQI-COMP-EDIT REDEFINES WS-AQI-COMP                               
006600     PIC X(04).                                                           
006700                                                                          
006800 01  WS-ROW-SELECTED           PIC 9(1) COMP.                             
006900 01  WS-ROW-SELECTED-EDIT REDEFINES WS-ROW-SELECTED                       
007000     PIC X(02).                                                           
007100                                                                          
007200 01  WS-DIAG-LINE              PIC X(60).                                 
007300                                                                          
007400 77  WS-EDIT-FORCED-SW         PIC X(01) VALUE "N".                       
007500     88  EDIT-FORCED-ZERO      VALUE "Y".                                 
007600                                                                          
007700 LINKAGE SECTION.                                                         
007800 01  PM25-VALUE-IN             PIC 9(3)V99.                               
007900 01  PM25-VALUE-EDIT REDEFINES PM25-VALUE-IN                              
008000     PIC X(05).                                                           
008100                                                                          
008200 01  AQI-RESULT-OUT            PIC 9(3)V9999 COMP-3.                      
008300 01  RETURN-CD                 PIC S9(4) COMP.                            
008400                                                                          
008500 PROCEDURE DIVISION USING PM25-VALUE-IN, AQI-RESULT-OUT,                  
008600     RETURN-CD.                                                           
008700     MOVE ZERO TO RETURN-CD.                                              
008800     IF PM25-VALUE-EDIT IS NOT NUMERIC                                    
008900         MOVE ZERO TO PM25-VALUE-IN                                       
009000         MOVE "Y"  TO WS-EDIT-FORCED-SW.                                  
009100                                                                          
009200     PERFORM 100-SELECT-BREAKPOINT-ROW THRU 100-EXIT.                     
009300     PERFORM 200-CALC-AQI THRU 200-EXIT.                                  
009400     MOVE WS-AQI-COMP TO AQI-RESULT-OUT.                                  
009500                                                                          
009600     IF EDIT-FORCED-ZERO                                                  
009700         STRING "AQICALC - BAD PM2.5, ROW=" DELIMITED BY SIZE             
009800             WS-ROW-SELECTED-EDIT DELIMITED BY SIZE                       
009900             " FORCED TO ZERO" DELIMITED BY SIZE                          
010000             INTO WS-DIAG-LINE                                            
010100         DISPLAY WS-DIAG-LINE.                                            
010200                                                                          
010300     GOBACK.                                                              
010400                                                                          
010500 100-SELECT-BREAKPOINT-ROW.                                               
010600*    BREAKPOINTS TESTED HIGH TO LOW AGAINST THE *LOW* BOUND,              
010700*    PER THE EPA TABLE.  DO NOT RE-ORDER THESE TESTS - THE GAPS           
010800*    BETWEEN ROWS (12.1 VS 12.0, ETC) ARE INTENTIONAL.                    
010900     IF PM25-VALUE-IN > 250.5                                             
011000         MOVE 6 TO WS-ROW-SELECTED                                        
011100         MOVE 250.5 TO WS-CONC-LO  MOVE 500.4 TO WS-CONC-HI               
011200         MOVE 301   TO WS-AQI-LO   MOVE 500   TO WS-AQI-HI                
011300         GO TO 100-EXIT.                                                  
011400                                                                          
011500     IF PM25-VALUE-IN > 150.5                                             
011600         MOVE 5 TO WS-ROW-SELECTED                                        
011700         MOVE 150.5 TO WS-CONC-LO  MOVE 250.4 TO WS-CONC-HI               
011800         MOVE 201   TO WS-AQI-LO   MOVE 300   TO WS-AQI-HI                
011900         GO TO 100-EXIT.                                                  
012000                                                                          
012100     IF PM25-VALUE-IN > 55.5                                              
012200         MOVE 4 TO WS-ROW-SELECTED                                        
012300         MOVE 55.5  TO WS-CONC-LO  MOVE 150.4 TO WS-CONC-HI               
012400         MOVE 151   TO WS-AQI-LO   MOVE 200   TO WS-AQI-HI                
012500         GO TO 100-EXIT.                                                  
012600                                                                          
012700     IF PM25-VALUE-IN > 35.5                                              
012800         MOVE 3 TO WS-ROW-SELECTED                                        
012900         MOVE 35.5  TO WS-CONC-LO  MOVE 55.4  TO WS-CONC-HI               
013000         MOVE 101   TO WS-AQI-LO   MOVE 150   TO WS-AQI-HI                
013100         GO TO 100-EXIT.                                                  
013200                                                                          
013300     IF PM25-VALUE-IN > 12.1                                              
013400         MOVE 2 TO WS-ROW-SELECTED                                        
013500         MOVE 12.1  TO WS-CONC-LO  MOVE 35.4  TO WS-CONC-HI               
013600         MOVE 51    TO WS-AQI-LO   MOVE 100   TO WS-AQI-HI                
013700         GO TO 100-EXIT.                                                  
013800                                                                          
013900*    DEFAULT ROW - ALSO COVERS THE INVALID-READING CASE WHERE             
014000*    THE CALLER HAS ALREADY FORCED PM25-VALUE-IN TO ZERO.                 
014100     MOVE 1 TO WS-ROW-SELECTED.                                           
014200     MOVE 0.0   TO WS-CONC-LO  MOVE 12.0   TO WS-CONC-HI.                 
014300     MOVE 0     TO WS-AQI-LO   MOVE 50     TO WS-AQI-HI.                  
014400 100-EXIT.                                                                
014500     EXIT.                                                                
014600                                                                          
014700 200-CALC-AQI.                                                            
014800     COMPUTE WS-AQI-COMP =                                                
014900         ((WS-AQI-HI - WS-AQI-LO) / (WS-CONC-HI - WS-CONC-LO))            
015000         * (PM25-VALUE-IN - WS-CONC-LO) + WS-AQI-LO.                      
015100 200-EXIT.                                                                
015200     EXIT.                                                                
