000100****************************************************************          
000200* SNSRDLY.CPY                                                             
000300*                                                                         
000400* LAYOUT OF ONE SENSOR'S READING, AS DROPPED BY THE MONITORING            
000500* EXTRACT INTO SENSRDG.  AQIEDIT READS SENSRDG INTO THIS LAYOUT,          
000600* CALLS AQICALC/AQICAT AND FILLS IN THE SENSOR-AQI-xxx GROUP,             
000700* THEN REWRITES THE SAME LAYOUT TO SNSRWORK FOR AQIALRT.  THE             
000800* TRAILER FORMAT (SNSRDLY-TRAILER-REC BELOW) CARRIES THE RUN              
000900* TOTALS FORWARD AND IS HOW AQIALRT BALANCES RECORD COUNTS.               
001000*                                                                         
001100* HIST: 1984-02-10 JS    INITIAL VERSION - SENSOR READING LAYOUT          
001200*                        FOR THE POLLUTANT STANDARDS INDEX CHAIN          
001300*       1987-11-02 RMK   ADDED THE TRAILER REDEFINES SO THE               
001400*                        RATING STEP CAN PASS RUN TOTALS FORWARD          
001500*       1999-01-25 RMK   RENAMED THE AQI WORK FIELDS TO MATCH             
001600*                        EPA'S AIR QUALITY INDEX TERMINOLOGY              
001700*       2026-01-09 LH    REISSUED FOR THE CAMPUS SENSOR ALERT             
001800*                        CHAIN                                            
001900*       2026-01-22 LH    ADDED SENSOR-AQI-CAT-INX SO AQIALRT DOES         
002000*                        NOT HAVE TO RECLASSIFY                           
002100****************************************************************          
002200                                                                          
002300 01  SENSOR-DAILY-REC.                                                    
002400 05  SENSOR-REC-TYPE        PIC X(01).                                    
002500     88  SENSOR-DETAIL-REC  VALUE 'D'.                                    
002600     88  SENSOR-TRAILER-REC VALUE 'T'.                                    
002700 05  SENSOR-ID              PIC X(08).                                    
002800 05  SENSOR-LABEL           PIC X(30).                                    
002900 05  LAST-SEEN.                                                           
003000 10  LAST-SEEN-DATE     PIC X(10).                                        
003100 10  FILLER             PIC X(01).                                        
003200 10  LAST-SEEN-TIME     PIC X(08).                                        
003300 05  LAST-SEEN-R REDEFINES LAST-SEEN                                      
003400     PIC X(19).                                                           
003500 05  TEMP-F                 PIC S9(3).                                    
003600 05  TEMP-F-EDIT REDEFINES TEMP-F                                         
003700     PIC X(03).                                                           
003800 05  PM25-VALUE             PIC 9(3)V99.                                  
003900 05  VALID-FLAG             PIC X(01).                                    
004000     88  READING-VALID      VALUE 'Y'.                                    
004100     88  READING-INVALID    VALUE 'N'.                                    
004200 05  SENSOR-AQI-COMP        PIC 9(3)V9999 COMP-3.                         
004300 05  SENSOR-AQI-ROUNDED     PIC 9(3) COMP.                                
004400 05  SENSOR-AQI-TRUNC       PIC 9(3) COMP.                                
004500 05  SENSOR-AQI-CAT-INX     PIC 9(1) COMP.                                
004600 05  SENSOR-AQI-CAT-TXT     PIC X(30).                                    
004700 05  FILLER                 PIC X(20).                                    
004800                                                                          
004900*--- TRAILER FORMAT, REDEFINES THE SAME SLOT --------------------         
005000 01  SNSRDLY-TRAILER-REC REDEFINES SENSOR-DAILY-REC.                      
005100 05  TRLR-REC-TYPE          PIC X(01).                                    
005200 05  TRLR-SENSOR-COUNT      PIC 9(05).                                    
005300 05  TRLR-ANY-BAD-FLAG      PIC X(01).                                    
005400     88  TRLR-SOME-SENSOR-BAD VALUE 'Y'.                                  
005500     88  TRLR-ALL-SENSORS-OK  VALUE 'N'.                                  
005600 05  TRLR-MAX-AQI-OVER-THRESH PIC 9(3)V9999 COMP-3.                       
005700 05  TRLR-MAX-AQI-ALL-SENSORS PIC 9(3)V9999 COMP-3.                       
005800 05  FILLER                 PIC X(112).                                   
