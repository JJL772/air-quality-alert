000100****************************************************************          
000200* ABENDREC.CPY                                                            
000300*                                                                         
000400* GENERIC ABEND / CONSOLE MESSAGE LINE, COPIED INTO THE SYSOUT            
000500* FD OF ANY JOB IN THE AIR QUALITY ALERT SUITE.  A PARAGRAPH              
000600* DETECTING A FATAL CONDITION MOVES PARA-NAME, ABEND-REASON AND           
000700* (WHERE THERE IS ONE) THE EXPECTED/ACTUAL VALUES, THEN DOES              
000800*      WRITE SYSOUT-REC FROM ABEND-REC                                    
000900* BEFORE FORCING THE 0C7/ABEND VIA 1000-ABEND-RTN.                        
001000*                                                                         
001100* HIST: 2011-04-12 RMK  CREATED FOR DALYEDIT/DALYUPDT CHAIN               
001200*       2013-09-03 RMK  WIDENED ACTUAL-VAL TO HOLD SQLCODE TEXT           
001300*       2026-02-17 LH   REUSED AS-IS FOR THE AQIEDIT/AQIALRT              
001400*                       SENSOR ALERT CHAIN - WID 41207                    
001500****************************************************************          
001600                                                                          
001700 01  ABEND-REC.                                                           
001800 05  ABEND-LIT              PIC X(20) VALUE                               
001900     '*** ABEND ***'.                                                     
002000 05  FILLER                 PIC X(01).                                    
002100 05  PARA-NAME               PIC X(30).                                   
002200 05  FILLER                 PIC X(01).                                    
002300 05  ABEND-REASON           PIC X(40).                                    
002400 05  FILLER                 PIC X(01).                                    
002500 05  EXPECTED-VAL           PIC X(10).                                    
002600 05  EXPECTED-VAL-NUM REDEFINES EXPECTED-VAL                              
002700     PIC 9(10).                                                           
002800 05  FILLER                 PIC X(01).                                    
002900 05  ACTUAL-VAL             PIC X(10).                                    
003000 05  ACTUAL-VAL-NUM REDEFINES ACTUAL-VAL                                  
003100     PIC 9(10).                                                           
003200 05  FILLER                 PIC X(14).                                    
