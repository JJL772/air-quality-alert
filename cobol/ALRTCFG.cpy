000100****************************************************************          
000200* ALRTCFG.CPY                                                             
000300*                                                                         
000400* THE RUN'S PARAMETER CARD IMAGE - ONE RECORD, READ ONCE BY               
000500* BOTH AQIEDIT AND AQIALRT.  CARRIES THE REPORTING THRESHOLD,             
000600* THE RUN/STATUS HOURS, THE RECIPIENT LIST AND THE NOTICE TEXT            
000700* TEMPLATES SO NONE OF IT IS HARD-CODED IN THE PROGRAMS.                  
000800*                                                                         
000900* RECIPIENT-TABLE AND CATEGORY-LABEL-TABLE ARE FIXED-OCCURRENCE           
001000* TABLES - UNUSED TRAILING ENTRIES ARE LEFT AS SPACES AND ARE             
001100* SKIPPED ON OUTPUT.                                                      
001200*                                                                         
001300* HIST: 1984-02-10 JS    INITIAL VERSION - PARAMETER CARD FOR THE         
001400*                        POLLUTANT STANDARDS INDEX ALERT CHAIN            
001500*       1991-06-19 DWP   RECIPIENT-TABLE RAISED FROM 3 TO 5               
001600*                        ENTRIES AT FACILITIES MGR REQUEST                
001700*       1999-01-25 RMK   RENAMED THE REPORT-THRESHOLD CATEGORY            
001800*                        LABELS TO MATCH EPA'S AIR QUALITY INDEX          
001900*                        TERMINOLOGY, LAYOUT UNCHANGED                    
002000*       2026-01-09 LH    REISSUED FOR THE CAMPUS SENSOR ALERT             
002100*                        CHAIN                                            
002200*       2026-02-03 LH    RAISED RECIPIENT-TABLE FROM 5 TO 10              
002300*                       ENTRIES AT FACILITIES MGR REQUEST                 
002400****************************************************************          
002500                                                                          
002600 01  ALERT-CONFIG-REC.                                                    
002700 05  REPORT-THRESHOLD       PIC 9(03).                                    
002800 05  REPORT-THRESHOLD-EDIT REDEFINES                                      
002900     REPORT-THRESHOLD        PIC X(03).                                   
003000 05  STATUS-HOUR            PIC 9(02).                                    
003100 05  RUN-HOUR               PIC 9(02).                                    
003200 05  RUN-TIMESTAMP.                                                       
003300 10  RUN-TS-DATE        PIC X(10).                                        
003400 10  FILLER             PIC X(01).                                        
003500 10  RUN-TS-TIME        PIC X(08).                                        
003600 05  RUN-TIMESTAMP-R REDEFINES RUN-TIMESTAMP                              
003700     PIC X(19).                                                           
003800 05  RECIPIENT-COUNT        PIC 9(02).                                    
003900 05  RECIPIENT-TABLE OCCURS 10 TIMES                                      
004000     INDEXED BY RECIP-IDX.                                                
004100 10  RECIPIENT-ADDR     PIC X(40).                                        
004200 05  SENDER-ADDR            PIC X(40).                                    
004300 05  TEMPLATE-NORMAL-TXT    PIC X(200).                                   
004400 05  TEMPLATE-UNHEALTHY-TXT PIC X(200).                                   
004500 05  TEMPLATE-STATUS-TXT    PIC X(200).                                   
004600 05  CATEGORY-LABEL-TABLE OCCURS 6 TIMES                                  
004700     INDEXED BY CAT-IDX.                                                  
004800 10  CATEGORY-LABEL-TXT PIC X(30).                                        
004900 05  FILLER                 PIC X(50).                                    
